000100******************************************************************
000200* Title..........: POSMAIN0 - Positions Export/Sync Dispatcher
000300* Programmer.....: R. HALVERSEN
000400* Installation...: STATE PERSONNEL BOARD - INFORMATION SYSTEMS DIV
000500* Date-Written...: 03-11-86
000600* Program Desc...: Reads the one control card for this run, picks
000700*                  the EXPORT or SYNC job, resolves the interchange
000800*                  file path from the card or from the installation
000900*                  default table, and CALLs the worker program that
001000*                  does the actual work.  Reports the result.
001100* File Desc......: Define the sole source code for this program.
001200******************************************************************
001300*
001400*                     C H A N G E   L O G
001500*
001600* 03-11-86  RHALVERSN  REQ 86-0114  ORIGINAL PROGRAM.             RH8603  
001700* 09-22-87  RHALVERSN  REQ 87-0592  ADDED SYNC OPERATION; ORIGINALRH8709  
001800*                      PROGRAM ONLY SUPPORTED EXPORT.
001900* 06-04-89  DOKAFOR    REQ 89-0261  ADDED DEFAULT PATH TABLE.     DO8906  
002000*                      OPERATORS NO LONGER HAVE TO CODE A PATH ON
002100*                      THE CONTROL CARD FOR ROUTINE RUNS.
002200* 02-14-91  DOKAFOR    REQ 91-0047  CASE-INSENSITIVE COMMAND TEST.DO9102  
002300* 11-30-93  DOKAFOR    REQ 93-0518  VERIFY SYNC FILE EXISTS FIRST.DO9311  
002400*                      OPERATORS WERE RERUNNING JOBS AGAINST LAST
002500*                      WEEK'S INTERCHANGE FILE BY MISTAKE.
002600* 08-19-96  MPRATT     REQ 96-0203  STANDARD UPSI-0 TRACE SWITCH. MP9608  
002700* 12-03-98  MPRATT     REQ 98-0911  Y2K REVIEW OF THIS PROGRAM.   MP9812  
002800*                      NO DATE FIELDS AND NO DATE DATA MOVED; NO
002900*                      CENTURY WINDOW EXPOSURE FOUND, NO CHANGE.
003000* 01-18-99  MPRATT     REQ 98-0911  Y2K SIGN-OFF RECORDED.        MP9901  
003100* 05-07-07  TISAACS    REQ 07-0335  DISPATCHER REWRITTEN AS CALLERTI0705  
003200*                      OF POSEXP00/POSSYN00 INSTEAD OF IN-LINE
003300*                      CODE, SO EACH OPERATION CAN BE UNIT TESTED
003400*                      ON ITS OWN.
003500* 05-21-07  TISAACS    REQ 07-0335  ADDED POSITION-LINKAGE-AREA   TI0705  
003600*                      RETURN-CODE/MESSAGE FIELDS.
003700* 10-02-14  TISAACS    REQ 14-0198  RAISED RUN-FILE-PATH TO X(200)TI1410  
003800*                      FOR LONGER NETWORK SHARE PATHS.
003900*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    POSMAIN0.
004200 AUTHOR.        R. HALVERSEN.
004300 INSTALLATION.  STATE PERSONNEL BOARD - INFORMATION SYSTEMS DIV.
004400 DATE-WRITTEN.  03-11-86.
004500 DATE-COMPILED.
004600 SECURITY.      INTERNAL USE ONLY - PERSONNEL CLASSIFICATION DATA.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS LETTERS-ONLY IS "A" THRU "Z" "a" THRU "z" " "
005500     UPSI-0 ON STATUS IS POSM-TRACE-ON
005600            OFF STATUS IS POSM-TRACE-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT POSCTL    ASSIGN TO POSCTL
006100                       ORGANIZATION IS LINE SEQUENTIAL
006200                       FILE STATUS IS CR-FILE-STATUS.
006300     SELECT POSPROBE  ASSIGN TO DYNAMIC-SYNC-PATH
006400                       FILE STATUS IS PB-FILE-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  POSCTL
006900     RECORD CONTAINS 250 CHARACTERS.
007000 01  CONTROL-RECORD.
007100     05  CR-COMMAND              PIC X(10).
007200     05  CR-FILE-PATH            PIC X(200).
007300     05  FILLER                  PIC X(40).
007400
007500 FD  POSPROBE
007600     RECORD CONTAINS 375 CHARACTERS.
007700 01  PROBE-RECORD.
007800     05  FILLER                  PIC X(375).
007900
008000 WORKING-STORAGE SECTION.
008100 01  SWITCHES.
008200     05  CONTROL-CARD-READ-SWITCH    PIC X     VALUE "N".
008300         88  CONTROL-CARD-WAS-READ             VALUE "Y".
008400     05  DISPATCH-ERROR-SWITCH       PIC X     VALUE "N".
008500         88  DISPATCH-ERROR-FOUND               VALUE "Y".
008600     05  FILLER                      PIC X(02).
008700
008800 01  FILE-STATUS-FIELDS.
008900     05  CR-FILE-STATUS          PIC XX.
009000         88  CR-SUCCESSFUL               VALUE "00".
009100         88  CR-AT-END                   VALUE "10".
009200     05  PB-FILE-STATUS          PIC XX.
009300         88  PB-SUCCESSFUL               VALUE "00".
009400         88  PB-NOT-FOUND                VALUE "35".
009500     05  FILLER                  PIC X(02).
009600
009700 01  INSTALLATION-DEFAULTS.
009800     05  DFT-EXPORT-PATH         PIC X(200)  VALUE
009900         "POSITIONS.INTERCHANGE.EXPORT".
010000     05  DFT-SYNC-PATH           PIC X(200)  VALUE
010100         "POSITIONS.INTERCHANGE.SYNC".
010200     05  FILLER                  PIC X(20).
010300 01  INSTALLATION-DEFAULTS-PAIR REDEFINES INSTALLATION-DEFAULTS.
010400     05  DFT-PATH-TABLE          PIC X(200)  OCCURS 2 TIMES.
010500     05  FILLER                  PIC X(20).
010600
010700 01  DISPATCH-WORK-AREA.
010800     05  WRK-COMMAND             PIC X(10).
010900     05  WRK-COMMAND-UPPER REDEFINES WRK-COMMAND
011000                                 PIC X(10).
011100     05  WRK-PROGRAM-NAME        PIC X(08).
011200     05  RECORDS-COUNT-1         PIC 9(07) COMP.
011300     05  RECORDS-COUNT-2         PIC 9(07) COMP.
011400     05  DYNAMIC-SYNC-PATH       PIC X(200).
011500     05  FILLER                  PIC X(16).
011600
011700 01  MESSAGE-AREA.
011800     05  MSG-LINE                PIC X(80).
011900     05  MSG-LINE-SPLIT REDEFINES MSG-LINE.
012000         10  MSG-TEXT            PIC X(60).
012100         10  MSG-DETAIL          PIC X(20).
012200     05  FILLER                  PIC X(04).
012300
012400 LINKAGE SECTION.
012500 01  POSITION-LINKAGE-AREA.
012600     05  PL-FILE-PATH            PIC X(200).
012700     05  PL-RETURN-CODE          PIC 9(02) COMP.
012800         88  PL-SUCCESSFUL               VALUE 0.
012900     05  PL-ERROR-MESSAGE        PIC X(80).
013000     05  PL-COUNT-1              PIC 9(07) COMP.
013100     05  PL-COUNT-2              PIC 9(07) COMP.
013200     05  FILLER                  PIC X(10).
013300
013400 PROCEDURE DIVISION.
013500
013600******************************************************************
013700*    Main line.  Reads the control card, routes to the EXPORT or
013800*    SYNC worker, and displays the final result of the run.
013900******************************************************************
014000 000-DISPATCH-REQUEST.
014100
014200     PERFORM 100-READ-CONTROL-RECORD
014300         THRU 100-READ-CONTROL-RECORD-EXIT.
014400
014500     IF NOT DISPATCH-ERROR-FOUND
014600         IF WRK-COMMAND-UPPER = "EXPORT    "
014700             PERFORM 200-RESOLVE-EXPORT-PATH
014800                 THRU 200-RESOLVE-EXPORT-PATH-EXIT
014900         ELSE IF WRK-COMMAND-UPPER = "SYNC      "
015000             PERFORM 210-RESOLVE-SYNC-PATH
015100                 THRU 210-RESOLVE-SYNC-PATH-EXIT
015200         ELSE
015300             MOVE "UNKNOWN COMMAND - MUST BE EXPORT OR SYNC"
015400                 TO MSG-TEXT
015500             PERFORM 910-DISPLAY-ERROR-EXIT
015600                 THRU 910-DISPLAY-ERROR-EXIT.
015700
015800     IF NOT DISPATCH-ERROR-FOUND
015900         IF WRK-COMMAND-UPPER = "EXPORT    "
016000             PERFORM 300-CALL-EXPORT
016100                 THRU 300-CALL-EXPORT-EXIT
016200         ELSE
016300             PERFORM 310-CALL-SYNC
016400                 THRU 310-CALL-SYNC-EXIT.
016500
016600     STOP RUN.
016700
016800******************************************************************
016900*    Opens and reads the one control record for this run.  The
017000*    command may be upper or lower case - it is folded to upper
017100*    case before the compares in 000 above are made.  A missing
017200*    or blank command is a dispatch error.
017300******************************************************************
017400 100-READ-CONTROL-RECORD.
017500
017600     OPEN INPUT POSCTL.
017700     IF NOT CR-SUCCESSFUL
017800         MOVE "CONTROL CARD FILE POSCTL NOT AVAILABLE" TO MSG-TEXT
017900         PERFORM 910-DISPLAY-ERROR-EXIT
018000             THRU 910-DISPLAY-ERROR-EXIT
018100         GO TO 100-READ-CONTROL-RECORD-EXIT.
018200
018300     READ POSCTL
018400         AT END
018500             MOVE "N" TO CONTROL-CARD-READ-SWITCH.
018600     CLOSE POSCTL.
018700
018800     IF CR-COMMAND = SPACES OR LOW-VALUES
018900         MOVE "MISSING RUN-COMMAND ON CONTROL CARD" TO MSG-TEXT
019000         PERFORM 910-DISPLAY-ERROR-EXIT
019100             THRU 910-DISPLAY-ERROR-EXIT
019200         GO TO 100-READ-CONTROL-RECORD-EXIT.
019300
019400     MOVE CR-COMMAND    TO WRK-COMMAND.
019500     MOVE CR-FILE-PATH  TO DYNAMIC-SYNC-PATH.
019600     INSPECT WRK-COMMAND-UPPER CONVERTING
019700         "abcdefghijklmnopqrstuvwxyz"
019800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019900     IF POSM-TRACE-ON
020000         DISPLAY "POSMAIN0 TRACE - COMMAND READ IS "
020100             WRK-COMMAND-UPPER
020200         IF WRK-COMMAND-UPPER IS NOT LETTERS-ONLY
020300             DISPLAY "POSMAIN0 TRACE - COMMAND HAS NON-LETTER "
020400                 "CHARACTERS".
020500     .
020600 100-READ-CONTROL-RECORD-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000*    Resolves the interchange file path for an EXPORT request -
021100*    the path on the control card if one was coded, else the
021200*    installation default export path.  Either way, it is an
021300*    error for no path to exist at all (SPEC requires a configured
021400*    default and this program always carries one, so only a blank
021500*    default would ever trip this check).
021600******************************************************************
021700 200-RESOLVE-EXPORT-PATH.
021800
021900     IF CR-FILE-PATH NOT = SPACES AND CR-FILE-PATH NOT = LOW-VALUES
022000         MOVE CR-FILE-PATH TO DYNAMIC-SYNC-PATH
022100     ELSE
022200         MOVE DFT-EXPORT-PATH TO DYNAMIC-SYNC-PATH.
022300
022400     IF DYNAMIC-SYNC-PATH = SPACES
022500         MOVE "NO EXPORT FILE PATH GIVEN AND NO DEFAULT CONFIGURED"
022600             TO MSG-TEXT
022700         PERFORM 910-DISPLAY-ERROR-EXIT
022800             THRU 910-DISPLAY-ERROR-EXIT.
022900     .
023000 200-RESOLVE-EXPORT-PATH-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400*    Resolves the interchange file path for a SYNC request, then
023500*    verifies the resolved file actually exists before calling
023600*    POSSYN00 - a SYNC against a missing file is a dispatcher-
023700*    level error, not a POSSYN00 error.
023800******************************************************************
023900 210-RESOLVE-SYNC-PATH.
024000
024100     IF CR-FILE-PATH NOT = SPACES AND CR-FILE-PATH NOT = LOW-VALUES
024200         MOVE CR-FILE-PATH TO DYNAMIC-SYNC-PATH
024300     ELSE
024400         MOVE DFT-SYNC-PATH TO DYNAMIC-SYNC-PATH.
024500
024600     IF DYNAMIC-SYNC-PATH = SPACES
024700         MOVE "NO SYNC FILE PATH GIVEN AND NO DEFAULT CONFIGURED"
024800             TO MSG-TEXT
024900         PERFORM 910-DISPLAY-ERROR-EXIT
025000             THRU 910-DISPLAY-ERROR-EXIT
025100         GO TO 210-RESOLVE-SYNC-PATH-EXIT.
025200
025300     PERFORM 220-VERIFY-SYNC-FILE-EXISTS
025400         THRU 220-VERIFY-SYNC-FILE-EXISTS-EXIT.
025500     .
025600 210-RESOLVE-SYNC-PATH-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000*    Trial-opens the resolved SYNC path to confirm it exists
026100*    before POSSYN00 is called.  File status 35 means the dataset
026200*    was not found.  The probe file is immediately closed again -
026300*    POSSYN00 opens it for real on its own.
026400******************************************************************
026500 220-VERIFY-SYNC-FILE-EXISTS.
026600
026700     OPEN INPUT POSPROBE.
026800     IF PB-NOT-FOUND
026900         MOVE "SYNC INTERCHANGE FILE NOT FOUND: " TO MSG-TEXT
027000         MOVE DYNAMIC-SYNC-PATH TO MSG-DETAIL
027100         PERFORM 910-DISPLAY-ERROR-EXIT
027200             THRU 910-DISPLAY-ERROR-EXIT
027300     ELSE
027400         CLOSE POSPROBE.
027500     .
027600 220-VERIFY-SYNC-FILE-EXISTS-EXIT.
027700     EXIT.
027800
027900******************************************************************
028000*    CALLs the Export worker with the resolved path, then reports
028100*    the result.
028200******************************************************************
028300 300-CALL-EXPORT.
028400
028500     MOVE SPACES TO POSITION-LINKAGE-AREA.
028600     MOVE DYNAMIC-SYNC-PATH TO PL-FILE-PATH.
028700     MOVE "POSEXP00" TO WRK-PROGRAM-NAME.
028800
028900     CALL WRK-PROGRAM-NAME USING POSITION-LINKAGE-AREA.
029000
029100     IF PL-SUCCESSFUL
029200         MOVE "EXPORT COMPLETE - RECORDS WRITTEN: " TO MSG-TEXT
029300         MOVE PL-COUNT-1 TO RECORDS-COUNT-1
029400         MOVE 0 TO RECORDS-COUNT-2
029500         PERFORM 900-DISPLAY-COMPLETION
029600             THRU 900-DISPLAY-COMPLETION-EXIT
029700     ELSE
029800         MOVE PL-ERROR-MESSAGE TO MSG-TEXT
029900         PERFORM 910-DISPLAY-ERROR-EXIT
030000             THRU 910-DISPLAY-ERROR-EXIT.
030100     .
030200 300-CALL-EXPORT-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600*    CALLs the Sync worker with the resolved path, then reports
030700*    the result - deleted count and inserted/updated count.
030800******************************************************************
030900 310-CALL-SYNC.
031000
031100     MOVE SPACES TO POSITION-LINKAGE-AREA.
031200     MOVE DYNAMIC-SYNC-PATH TO PL-FILE-PATH.
031300     MOVE "POSSYN00" TO WRK-PROGRAM-NAME.
031400
031500     CALL WRK-PROGRAM-NAME USING POSITION-LINKAGE-AREA.
031600
031700     IF PL-SUCCESSFUL
031800         MOVE "SYNC COMPLETE - DELETED: " TO MSG-TEXT
031900         MOVE PL-COUNT-1 TO RECORDS-COUNT-1
032000         MOVE PL-COUNT-2 TO RECORDS-COUNT-2
032100         PERFORM 900-DISPLAY-COMPLETION
032200             THRU 900-DISPLAY-COMPLETION-EXIT
032300     ELSE
032400         MOVE PL-ERROR-MESSAGE TO MSG-TEXT
032500         PERFORM 910-DISPLAY-ERROR-EXIT
032600             THRU 910-DISPLAY-ERROR-EXIT.
032700     .
032800 310-CALL-SYNC-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200*    Displays the completion message and counters for whichever
033300*    operation just ran.
033400******************************************************************
033500 900-DISPLAY-COMPLETION.
033600
033700     DISPLAY MSG-TEXT.
033800     DISPLAY "  FILE PATH USED......: " DYNAMIC-SYNC-PATH.
033900     DISPLAY "  RECORDS COUNT 1.....: " RECORDS-COUNT-1.
034000     DISPLAY "  RECORDS COUNT 2.....: " RECORDS-COUNT-2.
034100     .
034200 900-DISPLAY-COMPLETION-EXIT.
034300     EXIT.
034400
034500******************************************************************
034600*    Displays a dispatcher-level error and marks the run as
034700*    failed - no worker program is called once this switch is on.
034800******************************************************************
034900 910-DISPLAY-ERROR-EXIT.
035000
035100     DISPLAY "POSMAIN0 ERROR - " MSG-TEXT.
035200     SET DISPATCH-ERROR-FOUND TO TRUE.
035300     .
035400 910-DISPLAY-ERROR-EXIT-EXIT.
035500     EXIT.
