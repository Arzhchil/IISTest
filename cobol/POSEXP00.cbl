000100******************************************************************
000200* Title..........: POSEXP00 - Positions Master Export
000300* Programmer.....: R. HALVERSEN
000400* Installation...: STATE PERSONNEL BOARD - INFORMATION SYSTEMS DIV
000500* Date-Written...: 03-11-86
000600* Program Desc...: Copies every record on the Positions master,
000700*                  in master storage order, out to the interchange
000800*                  file whose path is passed in by POSMAIN0.  No
000900*                  filtering, no field transformation - a straight
001000*                  copy of DEP-CODE/DEP-JOB/DESCRIPTION per record.
001100* File Desc......: Define the sole source code for this program.
001200******************************************************************
001300*
001400*                     C H A N G E   L O G
001500*
001600* 03-11-86  RHALVERSN  REQ 86-0114  ORIGINAL PROGRAM.             RH8603  
001700* 06-04-89  DOKAFOR    REQ 89-0261  CALLED FROM POSMAIN0 RATHER   DO8906  
001800*                      THAN RUN STANDALONE; PATH NOW ARRIVES VIA
001900*                      LINKAGE INSTEAD OF A HARD-CODED SELECT.
002000* 08-19-96  MPRATT     REQ 96-0203  STANDARD UPSI-0 TRACE SWITCH. MP9608  
002100* 12-03-98  MPRATT     REQ 98-0911  Y2K REVIEW OF THIS PROGRAM.   MP9812  
002200*                      NO DATE FIELDS AND MOVES NO DATE DATA; NO
002300*                      CENTURY WINDOW EXPOSURE FOUND, NO CHANGE.
002400* 05-07-07  TISAACS    REQ 07-0335  REWRITTEN AS A SUBPROGRAM     TI0705  
002500*                      RETURNING RECORDS-WRITTEN COUNT AND A
002600*                      RETURN CODE/MESSAGE TO THE CALLER.
002700*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    POSEXP00.
003000 AUTHOR.        R. HALVERSEN.
003100 INSTALLATION.  STATE PERSONNEL BOARD - INFORMATION SYSTEMS DIV.
003200 DATE-WRITTEN.  03-11-86.
003300 DATE-COMPILED.
003400 SECURITY.      INTERNAL USE ONLY - PERSONNEL CLASSIFICATION DATA.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS LETTERS-ONLY IS "A" THRU "Z" "a" THRU "z" " "
004300     UPSI-0 ON STATUS IS POSX-TRACE-ON
004400            OFF STATUS IS POSX-TRACE-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT POSMAST   ASSIGN TO POSMAST
004900                       ORGANIZATION IS SEQUENTIAL
005000                       FILE STATUS IS PM-FILE-STATUS.
005100     SELECT POSXCHG   ASSIGN TO DYNAMIC-EXPORT-PATH
005200                       ORGANIZATION IS SEQUENTIAL
005300                       FILE STATUS IS PX-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  POSMAST
005800     RECORD CONTAINS 375 CHARACTERS.
005900 01  POSITION-RECORD.
006000     05  PR-DEP-CODE             PIC X(20).
006100     05  PR-DEP-JOB              PIC X(100).
006200     05  PR-DESCRIPTION          PIC X(255).
006300 01  POSITION-RECORD-KEY-VIEW REDEFINES POSITION-RECORD.
006400     05  PR-NATURAL-KEY          PIC X(120).
006500     05  FILLER                  PIC X(255).
006600
006700 FD  POSXCHG
006800     RECORD CONTAINS 375 CHARACTERS.
006900 01  INTERCHANGE-RECORD.
007000     05  IX-DEP-CODE             PIC X(20).
007100     05  IX-DEP-JOB              PIC X(100).
007200     05  IX-DESCRIPTION          PIC X(255).
007300 01  INTERCHANGE-RECORD-KEY-VIEW REDEFINES INTERCHANGE-RECORD.
007400     05  IX-NATURAL-KEY          PIC X(120).
007500     05  FILLER                  PIC X(255).
007600
007700 WORKING-STORAGE SECTION.
007800 01  SWITCHES.
007900     05  MASTER-EOF-SWITCH       PIC X     VALUE "N".
008000         88  MASTER-EOF                   VALUE "Y".
008100     05  EXPORT-ERROR-SWITCH     PIC X     VALUE "N".
008200         88  EXPORT-ERROR-FOUND           VALUE "Y".
008300     05  FILLER                  PIC X(02).
008400
008500 01  FILE-STATUS-FIELDS.
008600     05  PM-FILE-STATUS          PIC XX.
008700         88  PM-SUCCESSFUL               VALUE "00".
008800         88  PM-AT-END                   VALUE "10".
008900     05  PX-FILE-STATUS          PIC XX.
009000         88  PX-SUCCESSFUL               VALUE "00".
009100     05  FILLER                  PIC X(02).
009200
009300 01  EXPORT-COUNTERS.
009400     05  RECORDS-WRITTEN-COUNT   PIC 9(07) COMP.
009500     05  RECORDS-WRITTEN-EDIT REDEFINES RECORDS-WRITTEN-COUNT.
009600         10  FILLER              PIC 9(04) COMP.
009700         10  FILLER              PIC 9(03) COMP.
009800
009900 01  DYNAMIC-EXPORT-PATH         PIC X(200).
010000
010100 LINKAGE SECTION.
010200 01  POSITION-LINKAGE-AREA.
010300     05  PL-FILE-PATH            PIC X(200).
010400     05  PL-RETURN-CODE          PIC 9(02) COMP.
010500         88  PL-SUCCESSFUL               VALUE 0.
010600     05  PL-ERROR-MESSAGE        PIC X(80).
010700     05  PL-COUNT-1              PIC 9(07) COMP.
010800     05  PL-COUNT-2              PIC 9(07) COMP.
010900     05  FILLER                  PIC X(10).
011000
011100 PROCEDURE DIVISION USING POSITION-LINKAGE-AREA.
011200
011300******************************************************************
011400*    Main line.  Opens both files, copies the entire master to
011500*    the interchange file, closes up, and hands counts and a
011600*    return code back to POSMAIN0.
011700******************************************************************
011800 000-EXPORT-POSITIONS.
011900
012000     MOVE 0 TO PL-RETURN-CODE.
012100     MOVE 0 TO PL-COUNT-1.
012200     MOVE 0 TO PL-COUNT-2.
012300     MOVE PL-FILE-PATH TO DYNAMIC-EXPORT-PATH.
012400     MOVE 0 TO RECORDS-WRITTEN-COUNT.
012500
012600     OPEN INPUT POSMAST.
012700     IF NOT PM-SUCCESSFUL
012800         MOVE "POSITIONS MASTER FILE NOT AVAILABLE FOR EXPORT"
012900             TO PL-ERROR-MESSAGE
013000         MOVE 1 TO PL-RETURN-CODE
013100         GO TO 000-EXPORT-POSITIONS-EXIT.
013200
013300     OPEN OUTPUT POSXCHG.
013400     IF NOT PX-SUCCESSFUL
013500         MOVE "INTERCHANGE FILE COULD NOT BE OPENED FOR EXPORT"
013600             TO PL-ERROR-MESSAGE
013700         MOVE 1 TO PL-RETURN-CODE
013800         CLOSE POSMAST
013900         GO TO 000-EXPORT-POSITIONS-EXIT.
014000
014100     PERFORM 100-EXPORT-RECORD-LOOP
014200         THRU 100-EXPORT-RECORD-LOOP-EXIT
014300         UNTIL MASTER-EOF OR EXPORT-ERROR-FOUND.
014400
014500     CLOSE POSMAST.
014600     CLOSE POSXCHG.
014700
014800     IF NOT EXPORT-ERROR-FOUND
014900         MOVE RECORDS-WRITTEN-COUNT TO PL-COUNT-1.
015000     .
015100 000-EXPORT-POSITIONS-EXIT.
015200     EXIT PROGRAM.
015300
015400******************************************************************
015500*    Reads one master record and, if not at end of file, writes
015600*    the matching interchange record.
015700******************************************************************
015800 100-EXPORT-RECORD-LOOP.
015900
016000     PERFORM 110-READ-MASTER-RECORD
016100         THRU 110-READ-MASTER-RECORD-EXIT.
016200     IF NOT MASTER-EOF
016300         PERFORM 120-WRITE-INTERCHANGE-RECORD
016400             THRU 120-WRITE-INTERCHANGE-RECORD-EXIT.
016500     .
016600 100-EXPORT-RECORD-LOOP-EXIT.
016700     EXIT.
016800
016900******************************************************************
017000*    Reads the next Positions master record.  At end of file the
017100*    master EOF switch is set and the export loop ends normally.
017200******************************************************************
017300 110-READ-MASTER-RECORD.
017400
017500     READ POSMAST
017600         AT END
017700             SET MASTER-EOF TO TRUE.
017800     IF POSX-TRACE-ON AND NOT MASTER-EOF
017900         DISPLAY "POSEXP00 TRACE - READ KEY " PR-NATURAL-KEY.
018000     .
018100 110-READ-MASTER-RECORD-EXIT.
018200     EXIT.
018300
018400******************************************************************
018500*    Writes one interchange record from the current master
018600*    record and counts it.  A write failure aborts the export -
018700*    the interchange file produced so far is incomplete and must
018800*    not be treated as a finished export.
018900******************************************************************
019000 120-WRITE-INTERCHANGE-RECORD.
019100
019200     MOVE PR-DEP-CODE    TO IX-DEP-CODE.
019300     MOVE PR-DEP-JOB     TO IX-DEP-JOB.
019400     MOVE PR-DESCRIPTION TO IX-DESCRIPTION.
019500     WRITE INTERCHANGE-RECORD.
019600     IF PX-SUCCESSFUL
019700         ADD 1 TO RECORDS-WRITTEN-COUNT
019800     ELSE
019900         MOVE "WRITE ERROR ON INTERCHANGE FILE DURING EXPORT"
020000             TO PL-ERROR-MESSAGE
020100         MOVE 1 TO PL-RETURN-CODE
020200         SET EXPORT-ERROR-FOUND TO TRUE.
020300     .
020400 120-WRITE-INTERCHANGE-RECORD-EXIT.
020500     EXIT.
