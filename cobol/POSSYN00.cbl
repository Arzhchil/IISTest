000100******************************************************************
000200* Title..........: POSSYN00 - Positions Master Sync
000300* Programmer.....: R. HALVERSEN
000400* Installation...: STATE PERSONNEL BOARD - INFORMATION SYSTEMS DIV
000500* Date-Written...: 03-11-86
000600* Program Desc...: Reads the interchange file into a working
000700*                  table keyed by DEP-CODE/DEP-JOB, validates it
000800*                  (not empty, no duplicate key), then reconciles
000900*                  the Positions master against the table: master
001000*                  records absent from the table are dropped,
001100*                  matching records get the table's description,
001200*                  and table entries with no matching master
001300*                  record are inserted.  The reconciled master is
001400*                  written complete to POSNEW - POSMAST itself is
001500*                  opened INPUT only, so a failure at any point
001600*                  leaves the real master completely untouched.
001700*                  The overnight JCL promotes POSNEW to POSMAST
001800*                  only when this step ends with a zero return
001900*                  code.
002000* File Desc......: Define the sole source code for this program.
002100******************************************************************
002200*
002300*                     C H A N G E   L O G
002400*
002500* 03-11-86  RHALVERSN  REQ 86-0114  ORIGINAL PROGRAM, EXPORT ONLY RH8603  
002600*                      SYNC NOT YET SUPPORTED.
002700* 09-22-87  RHALVERSN  REQ 87-0592  FIRST VERSION OF SYNC. MASTER RH8709  
002800*                      WAS REWRITTEN IN PLACE - RISKY, REPLACED
002900*                      BELOW IN 93.
003000* 11-30-93  DOKAFOR    REQ 93-0518  SYNC NOW WRITES A FRESH POSNEWDO9311  
003100*                      RATHER THAN REWRITING POSMAST IN PLACE, SO
003200*                      AN ABORTED RUN CANNOT LEAVE A HALF UPDATED
003300*                      MASTER. OPERATIONS NOTIFIED TO ADD THE
003400*                      PROMOTE-ON-SUCCESS STEP TO THE JCL.
003500* 02-18-94  DOKAFOR    REQ 94-0022  DUPLICATE NATURAL KEY ON THE  DO9402  
003600*                      INCOMING FILE NOW ABORTS THE WHOLE SYNC
003700*                      INSTEAD OF JUST LOGGING A WARNING.
003800* 08-19-96  MPRATT     REQ 96-0203  STANDARD UPSI-0 TRACE SWITCH. MP9608  
003900* 12-03-98  MPRATT     REQ 98-0911  Y2K REVIEW OF THIS PROGRAM.   MP9812  
004000*                      NO DATE FIELDS AND MOVES NO DATE DATA; NO
004100*                      CENTURY WINDOW EXPOSURE FOUND, NO CHANGE.
004200* 05-07-07  TISAACS    REQ 07-0335  REWRITTEN AS A SUBPROGRAM     TI0705  
004300*                      RETURNING DELETED/UPSERTED COUNTS AND A
004400*                      RETURN CODE/MESSAGE TO THE CALLER.
004500* 03-30-11  TISAACS    REQ 11-0077  RAISED WORKING TABLE SIZE FROMTI1103  
004600*                      2000 TO 5000 ENTRIES - CLASSIFICATION PLAN
004700*                      EXPANSION OUTGREW THE OLD LIMIT.
004800*
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    POSSYN00.
005100 AUTHOR.        R. HALVERSEN.
005200 INSTALLATION.  STATE PERSONNEL BOARD - INFORMATION SYSTEMS DIV.
005300 DATE-WRITTEN.  03-11-86.
005400 DATE-COMPILED.
005500 SECURITY.      INTERNAL USE ONLY - PERSONNEL CLASSIFICATION DATA.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS LETTERS-ONLY IS "A" THRU "Z" "a" THRU "z" " "
006400     UPSI-0 ON STATUS IS POSS-TRACE-ON
006500            OFF STATUS IS POSS-TRACE-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT POSXCHG   ASSIGN TO DYNAMIC-SYNC-PATH
007000                       ORGANIZATION IS SEQUENTIAL
007100                       FILE STATUS IS PX-FILE-STATUS.
007200     SELECT POSMAST   ASSIGN TO POSMAST
007300                       ORGANIZATION IS SEQUENTIAL
007400                       FILE STATUS IS PM-FILE-STATUS.
007500     SELECT POSNEW    ASSIGN TO POSNEW
007600                       ORGANIZATION IS SEQUENTIAL
007700                       FILE STATUS IS PN-FILE-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  POSXCHG
008200     RECORD CONTAINS 375 CHARACTERS.
008300 01  INTERCHANGE-RECORD.
008400     05  IX-DEP-CODE             PIC X(20).
008500     05  IX-DEP-JOB              PIC X(100).
008600     05  IX-DESCRIPTION          PIC X(255).
008700 01  INTERCHANGE-RECORD-KEY-VIEW REDEFINES INTERCHANGE-RECORD.
008800     05  IX-NATURAL-KEY          PIC X(120).
008900     05  FILLER                  PIC X(255).
009000
009100 FD  POSMAST
009200     RECORD CONTAINS 375 CHARACTERS.
009300 01  OLD-MASTER-RECORD.
009400     05  OM-DEP-CODE             PIC X(20).
009500     05  OM-DEP-JOB              PIC X(100).
009600     05  OM-DESCRIPTION          PIC X(255).
009700 01  OLD-MASTER-RECORD-KEY-VIEW REDEFINES OLD-MASTER-RECORD.
009800     05  OM-NATURAL-KEY          PIC X(120).
009900     05  FILLER                  PIC X(255).
010000
010100 FD  POSNEW
010200     RECORD CONTAINS 375 CHARACTERS.
010300 01  NEW-MASTER-RECORD.
010400     05  NM-DEP-CODE             PIC X(20).
010500     05  NM-DEP-JOB              PIC X(100).
010600     05  NM-DESCRIPTION          PIC X(255).
010700
010800 WORKING-STORAGE SECTION.
010900 01  SWITCHES.
011000     05  INTERCHANGE-EOF-SWITCH  PIC X     VALUE "N".
011100         88  INTERCHANGE-EOF              VALUE "Y".
011200     05  MASTER-EOF-SWITCH       PIC X     VALUE "N".
011300         88  MASTER-EOF                    VALUE "Y".
011400     05  SYNC-ERROR-SWITCH       PIC X     VALUE "N".
011500         88  SYNC-ERROR-FOUND             VALUE "Y".
011600     05  TABLE-ENTRY-FOUND-SWITCH PIC X    VALUE "N".
011700         88  TABLE-ENTRY-FOUND             VALUE "Y".
011800     05  FILLER                  PIC X(04).
011900
012000 01  FILE-STATUS-FIELDS.
012100     05  PX-FILE-STATUS          PIC XX.
012200         88  PX-SUCCESSFUL               VALUE "00".
012300         88  PX-AT-END                   VALUE "10".
012400     05  PM-FILE-STATUS          PIC XX.
012500         88  PM-SUCCESSFUL               VALUE "00".
012600         88  PM-AT-END                   VALUE "10".
012700     05  PN-FILE-STATUS          PIC XX.
012800         88  PN-SUCCESSFUL               VALUE "00".
012900     05  FILLER                  PIC X(02).
013000
013100 01  SYNC-COUNTERS.
013200     05  DELETED-COUNT           PIC 9(07) COMP.
013300     05  UPSERTED-COUNT          PIC 9(07) COMP.
013400     05  WORK-TABLE-COUNT        PIC 9(05) COMP.
013500     05  WORK-TABLE-INDEX        PIC 9(05) COMP.
013600     05  WORK-TABLE-SUBSCRIPT    PIC 9(05) COMP.
013700     05  FILLER                  PIC X(05).
013800
013900 01  DYNAMIC-SYNC-PATH           PIC X(200).
014000
014100******************************************************************
014200*    Working table built from the interchange file.  Each entry
014300*    carries the natural key, the description, and a matched flag
014400*    that 320 below turns on when the reconcile pass finds a
014500*    master record with the same key - any entry left off at the
014600*    end of the master pass is an insert.
014700******************************************************************
014800 01  WORK-TABLE.
014900     05  WORK-TABLE-ENTRY OCCURS 5000 TIMES
015000             INDEXED BY WORK-TABLE-IX.
015100         10  WK-NATURAL-KEY      PIC X(120).
015200         10  WK-DEP-CODE REDEFINES WK-NATURAL-KEY.
015300             15  WK-DEP-CODE-PART    PIC X(20).
015400             15  WK-DEP-JOB-PART     PIC X(100).
015500         10  WK-DESCRIPTION      PIC X(255).
015600         10  WK-MATCHED-SWITCH   PIC X.
015700             88  WK-MATCHED              VALUE "Y".
015800         10  FILLER              PIC X(09).
015900
016000 01  MESSAGE-AREA.
016100     05  MSG-LINE                PIC X(80).
016200     05  MSG-LINE-SPLIT REDEFINES MSG-LINE.
016300         10  MSG-TEXT            PIC X(60).
016400         10  MSG-DETAIL          PIC X(20).
016500     05  FILLER                  PIC X(04).
016600
016700 LINKAGE SECTION.
016800 01  POSITION-LINKAGE-AREA.
016900     05  PL-FILE-PATH            PIC X(200).
017000     05  PL-RETURN-CODE          PIC 9(02) COMP.
017100         88  PL-SUCCESSFUL               VALUE 0.
017200     05  PL-ERROR-MESSAGE        PIC X(80).
017300     05  PL-COUNT-1              PIC 9(07) COMP.
017400     05  PL-COUNT-2              PIC 9(07) COMP.
017500     05  FILLER                  PIC X(10).
017600
017700 PROCEDURE DIVISION USING POSITION-LINKAGE-AREA.
017800
017900******************************************************************
018000*    Main line.  Loads and validates the working table, then, if
018100*    the table is good, reconciles the master against it.  No
018200*    master changes happen unless the table passes validation.
018300******************************************************************
018400 000-SYNC-POSITIONS.
018500
018600     MOVE 0 TO PL-RETURN-CODE.
018700     MOVE 0 TO PL-COUNT-1.
018800     MOVE 0 TO PL-COUNT-2.
018900     MOVE PL-FILE-PATH TO DYNAMIC-SYNC-PATH.
019000     MOVE 0 TO DELETED-COUNT.
019100     MOVE 0 TO UPSERTED-COUNT.
019200     MOVE 0 TO WORK-TABLE-COUNT.
019300
019400     PERFORM 200-LOAD-WORKING-SET
019500         THRU 200-LOAD-WORKING-SET-EXIT.
019600
019700     IF NOT SYNC-ERROR-FOUND
019800         PERFORM 300-RECONCILE-MASTER
019900             THRU 300-RECONCILE-MASTER-EXIT.
020000
020100     IF NOT SYNC-ERROR-FOUND
020200         MOVE DELETED-COUNT  TO PL-COUNT-1
020300         MOVE UPSERTED-COUNT TO PL-COUNT-2.
020400     .
020500 000-SYNC-POSITIONS-EXIT.
020600     EXIT PROGRAM.
020700
020800******************************************************************
020900*    Opens the interchange file and loads every record into the
021000*    working table, checking for a duplicate natural key as each
021100*    one arrives.  Ends with the empty-file check.  No master
021200*    file is opened until this paragraph has passed clean.
021300******************************************************************
021400 200-LOAD-WORKING-SET.
021500
021600     OPEN INPUT POSXCHG.
021700     IF NOT PX-SUCCESSFUL
021800         MOVE "INTERCHANGE FILE COULD NOT BE OPENED FOR SYNC"
021900             TO PL-ERROR-MESSAGE
022000         MOVE 1 TO PL-RETURN-CODE
022100         SET SYNC-ERROR-FOUND TO TRUE
022200         GO TO 200-LOAD-WORKING-SET-EXIT.
022300
022400     PERFORM 210-READ-INTERCHANGE-RECORD
022500         THRU 210-READ-INTERCHANGE-RECORD-EXIT
022600         UNTIL INTERCHANGE-EOF OR SYNC-ERROR-FOUND.
022700
022800     CLOSE POSXCHG.
022900
023000     IF NOT SYNC-ERROR-FOUND AND WORK-TABLE-COUNT = 0
023100         MOVE "FILE IS EMPTY, SYNC IMPOSSIBLE" TO PL-ERROR-MESSAGE
023200         MOVE 1 TO PL-RETURN-CODE
023300         SET SYNC-ERROR-FOUND TO TRUE.
023400     .
023500 200-LOAD-WORKING-SET-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900*    Reads one interchange record and, if it is not a duplicate
024000*    of a key already loaded, adds it to the working table.
024100******************************************************************
024200 210-READ-INTERCHANGE-RECORD.
024300
024400     READ POSXCHG
024500         AT END
024600             SET INTERCHANGE-EOF TO TRUE
024700             GO TO 210-READ-INTERCHANGE-RECORD-EXIT.
024800
024900     PERFORM 220-CHECK-DUPLICATE-KEY
025000         THRU 220-CHECK-DUPLICATE-KEY-EXIT.
025100
025200     IF NOT SYNC-ERROR-FOUND
025300         ADD 1 TO WORK-TABLE-COUNT
025400         SET WORK-TABLE-IX TO WORK-TABLE-COUNT
025500         MOVE IX-NATURAL-KEY  TO WK-NATURAL-KEY (WORK-TABLE-IX)
025600         MOVE IX-DESCRIPTION  TO WK-DESCRIPTION (WORK-TABLE-IX)
025700         MOVE "N" TO WK-MATCHED-SWITCH (WORK-TABLE-IX)
025800         IF POSS-TRACE-ON
025900             DISPLAY "POSSYN00 TRACE - LOADED KEY "
026000                 IX-NATURAL-KEY.
026100     .
026200 210-READ-INTERCHANGE-RECORD-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600*    Searches the working table entries loaded so far for the
026700*    natural key just read.  A match aborts the sync - the
026800*    interchange file may not carry two records for one key.
026900******************************************************************
027000 220-CHECK-DUPLICATE-KEY.
027100
027200     IF WORK-TABLE-COUNT > 0
027300         SET WORK-TABLE-SUBSCRIPT TO 1
027400         PERFORM 221-CHECK-DUPLICATE-KEY-SCAN
027500             THRU 221-CHECK-DUPLICATE-KEY-SCAN-EXIT
027600             UNTIL WORK-TABLE-SUBSCRIPT > WORK-TABLE-COUNT
027700                 OR SYNC-ERROR-FOUND.
027800     .
027900 220-CHECK-DUPLICATE-KEY-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*    One step of the duplicate-key scan over entries already
028400*    loaded - flags the error when the key is seen twice.
028500******************************************************************
028600 221-CHECK-DUPLICATE-KEY-SCAN.
028700
028800     IF WK-NATURAL-KEY (WORK-TABLE-SUBSCRIPT) = IX-NATURAL-KEY
028900         MOVE "DUPLICATE NATURAL KEY " TO MSG-TEXT
029000         MOVE IX-NATURAL-KEY TO MSG-DETAIL
029100         MOVE MSG-LINE TO PL-ERROR-MESSAGE
029200         MOVE 1 TO PL-RETURN-CODE
029300         SET SYNC-ERROR-FOUND TO TRUE.
029400     SET WORK-TABLE-SUBSCRIPT UP BY 1.
029500     .
029600 221-CHECK-DUPLICATE-KEY-SCAN-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000*    Reconciles the Positions master against the validated
030100*    working table.  Every old master record is matched against
030200*    the table - matches are rewritten with the table description
030300*    (upsert) and counted, non-matches are simply not copied
030400*    forward (delete) and counted.  Once the old master is
030500*    exhausted, any table entry never matched is an insert.
030600******************************************************************
030700 300-RECONCILE-MASTER.
030800
030900     OPEN INPUT POSMAST.
031000     IF NOT PM-SUCCESSFUL
031100         MOVE "POSITIONS MASTER FILE NOT AVAILABLE FOR SYNC"
031200             TO PL-ERROR-MESSAGE
031300         MOVE 1 TO PL-RETURN-CODE
031400         SET SYNC-ERROR-FOUND TO TRUE
031500         GO TO 300-RECONCILE-MASTER-EXIT.
031600
031700     OPEN OUTPUT POSNEW.
031800     IF NOT PN-SUCCESSFUL
031900         MOVE "NEW MASTER FILE COULD NOT BE OPENED FOR SYNC"
032000             TO PL-ERROR-MESSAGE
032100         MOVE 1 TO PL-RETURN-CODE
032200         SET SYNC-ERROR-FOUND TO TRUE
032300         CLOSE POSMAST
032400         GO TO 300-RECONCILE-MASTER-EXIT.
032500
032600     PERFORM 310-READ-OLD-MASTER-RECORD
032700         THRU 310-READ-OLD-MASTER-RECORD-EXIT
032800         UNTIL MASTER-EOF OR SYNC-ERROR-FOUND.
032900
033000     IF NOT SYNC-ERROR-FOUND
033100         PERFORM 340-WRITE-UNMATCHED-INSERTS
033200             THRU 340-WRITE-UNMATCHED-INSERTS-EXIT.
033300
033400     CLOSE POSMAST.
033500     CLOSE POSNEW.
033600     .
033700 300-RECONCILE-MASTER-EXIT.
033800     EXIT.
033900
034000******************************************************************
034100*    Reads one old master record and, if not at end of file,
034200*    searches the working table for its key.
034300******************************************************************
034400 310-READ-OLD-MASTER-RECORD.
034500
034600     READ POSMAST
034700         AT END
034800             SET MASTER-EOF TO TRUE
034900             GO TO 310-READ-OLD-MASTER-RECORD-EXIT.
035000
035100     PERFORM 320-SEARCH-WORKING-TABLE
035200         THRU 320-SEARCH-WORKING-TABLE-EXIT.
035300
035400     IF TABLE-ENTRY-FOUND
035500         PERFORM 330-WRITE-MATCHED-RECORD
035600             THRU 330-WRITE-MATCHED-RECORD-EXIT
035700     ELSE
035800         ADD 1 TO DELETED-COUNT
035900         IF POSS-TRACE-ON
036000             DISPLAY "POSSYN00 TRACE - DELETED KEY "
036100                 OM-NATURAL-KEY.
036200     .
036300 310-READ-OLD-MASTER-RECORD-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700*    Searches the working table for the old master record's
036800*    natural key.  Sets TABLE-ENTRY-FOUND-SWITCH and, when found,
036900*    leaves WORK-TABLE-IX pointing at the matching entry so 330
037000*    can pick up its description and mark it matched.
037100******************************************************************
037200 320-SEARCH-WORKING-TABLE.
037300
037400     MOVE "N" TO TABLE-ENTRY-FOUND-SWITCH.
037500     IF WORK-TABLE-COUNT > 0
037600         SET WORK-TABLE-SUBSCRIPT TO 1
037700         PERFORM 321-SEARCH-WORKING-TABLE-SCAN
037800             THRU 321-SEARCH-WORKING-TABLE-SCAN-EXIT
037900             UNTIL WORK-TABLE-SUBSCRIPT > WORK-TABLE-COUNT.
038000     .
038100 320-SEARCH-WORKING-TABLE-EXIT.
038200     EXIT.
038300
038400******************************************************************
038500*    One step of the master-key scan of the working table.  When
038600*    the key matches, WORK-TABLE-IX is pointed at the entry and
038700*    the subscript is forced to the end of the table so the scan
038800*    stops on its next check - the first match wins, which is
038900*    safe because 220/221 already proved the table has no
039000*    duplicate keys.
039100******************************************************************
039200 321-SEARCH-WORKING-TABLE-SCAN.
039300
039400     IF WK-NATURAL-KEY (WORK-TABLE-SUBSCRIPT) = OM-NATURAL-KEY
039500         SET WORK-TABLE-IX TO WORK-TABLE-SUBSCRIPT
039600         SET TABLE-ENTRY-FOUND TO TRUE
039700         MOVE WORK-TABLE-COUNT TO WORK-TABLE-SUBSCRIPT.
039800     SET WORK-TABLE-SUBSCRIPT UP BY 1.
039900     .
040000 321-SEARCH-WORKING-TABLE-SCAN-EXIT.
040100     EXIT.
040200
040300******************************************************************
040400*    Writes the reconciled record for an old master record that
040500*    matched a working table entry - the key is unchanged, the
040600*    description comes from the table - and marks that table
040700*    entry matched so it is not written again as an insert.
040800******************************************************************
040900 330-WRITE-MATCHED-RECORD.
041000
041100     MOVE OM-DEP-CODE    TO NM-DEP-CODE.
041200     MOVE OM-DEP-JOB     TO NM-DEP-JOB.
041300     MOVE WK-DESCRIPTION (WORK-TABLE-IX) TO NM-DESCRIPTION.
041400     WRITE NEW-MASTER-RECORD.
041500     IF PN-SUCCESSFUL
041600         MOVE "Y" TO WK-MATCHED-SWITCH (WORK-TABLE-IX)
041700         ADD 1 TO UPSERTED-COUNT
041800     ELSE
041900         MOVE "WRITE ERROR ON NEW MASTER FILE DURING SYNC"
042000             TO PL-ERROR-MESSAGE
042100         MOVE 1 TO PL-RETURN-CODE
042200         SET SYNC-ERROR-FOUND TO TRUE.
042300     .
042400 330-WRITE-MATCHED-RECORD-EXIT.
042500     EXIT.
042600
042700******************************************************************
042800*    Sweeps the working table once the old master is exhausted.
042900*    Any entry never matched against an old master record is a
043000*    new position and is written to the new master as an insert.
043100******************************************************************
043200 340-WRITE-UNMATCHED-INSERTS.
043300
043400     IF WORK-TABLE-COUNT > 0
043500         SET WORK-TABLE-SUBSCRIPT TO 1
043600         PERFORM 341-WRITE-UNMATCHED-INSERTS-SCAN
043700             THRU 341-WRITE-UNMATCHED-INSERTS-SCAN-EXIT
043800             UNTIL WORK-TABLE-SUBSCRIPT > WORK-TABLE-COUNT.
043900     .
044000 340-WRITE-UNMATCHED-INSERTS-EXIT.
044100     EXIT.
044200
044300******************************************************************
044400*    One step of the insert sweep.  An entry never matched by an
044500*    old master record (WK-MATCHED off) is a new position and is
044600*    written to the new master now.
044700******************************************************************
044800 341-WRITE-UNMATCHED-INSERTS-SCAN.
044900
045000     IF NOT WK-MATCHED (WORK-TABLE-SUBSCRIPT)
045100             AND NOT SYNC-ERROR-FOUND
045200         MOVE WK-DEP-CODE-PART (WORK-TABLE-SUBSCRIPT) TO NM-DEP-CODE
045300         MOVE WK-DEP-JOB-PART (WORK-TABLE-SUBSCRIPT) TO NM-DEP-JOB
045400         MOVE WK-DESCRIPTION (WORK-TABLE-SUBSCRIPT) TO NM-DESCRIPTION
045500         WRITE NEW-MASTER-RECORD
045600         IF PN-SUCCESSFUL
045700             ADD 1 TO UPSERTED-COUNT
045800         ELSE
045900             MOVE "WRITE ERROR ON NEW MASTER FILE DURING SYNC"
046000                 TO PL-ERROR-MESSAGE
046100             MOVE 1 TO PL-RETURN-CODE
046200             SET SYNC-ERROR-FOUND TO TRUE.
046300     IF POSS-TRACE-ON AND NOT SYNC-ERROR-FOUND
046400             AND NOT WK-MATCHED (WORK-TABLE-SUBSCRIPT)
046500         DISPLAY "POSSYN00 TRACE - INSERTED KEY "
046600             WK-NATURAL-KEY (WORK-TABLE-SUBSCRIPT).
046700     SET WORK-TABLE-SUBSCRIPT UP BY 1.
046800     .
046900 341-WRITE-UNMATCHED-INSERTS-SCAN-EXIT.
047000     EXIT.
